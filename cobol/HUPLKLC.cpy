000100      *****************************************************************
000200      * HUPL - Home Uploader Batch Interface.                         *
000300      *                                                                *
000400      * KLIMAAT-READING and KLIMAAT-OUTPUT record definitions, used   *
000500      * by HUPL020.                                                   *
000600      *****************************************************************
000700       01  KLIMAAT-READING-RECORD.
000800           05  KL-TEMPERATUUR          PIC S9(03)V9(01).
000900           05  KL-LUCHTVOCHTIGHEID     PIC  9(03)V9(01).
001000           05  FILLER                  PIC  X(20).
001100
001200       01  KLIMAAT-READING-ALT REDEFINES KLIMAAT-READING-RECORD.
001300           05  KL-RAW-BYTES            PIC  X(28).
001400
001500       01  KLIMAAT-OUTPUT-RECORD.
001600           05  KO-DATUMTIJD            PIC  9(12).
001700           05  KO-DATUMTIJD-BRK REDEFINES KO-DATUMTIJD.
001800               10  KO-DT-YY            PIC  9(02).
001900               10  KO-DT-MM            PIC  9(02).
002000               10  KO-DT-DD            PIC  9(02).
002100               10  KO-DT-HH            PIC  9(02).
002200               10  KO-DT-MI            PIC  9(02).
002300               10  KO-DT-SS            PIC  9(02).
002400           05  KO-TEMPERATUUR          PIC S9(03)V9(01).
002500           05  KO-TEMP-UNSIGNED REDEFINES KO-TEMPERATUUR
002600                                       PIC  9(04).
002700           05  KO-LUCHTVOCHTIGHEID     PIC  9(03)V9(01).
002800           05  FILLER                  PIC  X(30).
