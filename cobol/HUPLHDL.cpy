000100      *****************************************************************
000200      * HUPL - Home Uploader Batch Interface.                         *
000300      *                                                                *
000400      * Shared error/warning paragraphs, COPYd into the PROCEDURE     *
000500      * DIVISION of HUPL010 and HUPL020.  Each caller declares its    *
000600      * own LOG-MESSAGE-AREA and LOG-DETAIL (see the WORKING-STORAGE  *
000700      * banner in each program), moves the detail text into           *
000800      * LOG-DETAIL, and PERFORMs the paragraph for the condition it   *
000900      * hit - these paragraphs only build the line and DISPLAY it; a  *
001000      * batch step has no CICS TD queue to write to.                  *
001100      *****************************************************************
001200
001300      *****************************************************************
001400      * Out-of-sync line discarded - buffer was empty and the line    *
001500      * read did not begin with a telegram header ("/").              *
001600      *****************************************************************
001700       9990-LOG-OUT-OF-SYNC.
001800           MOVE 'HUPL-BFR'             TO LOG-PROGRAM.
001900           STRING 'LINE DISCARDED - OUT OF SYNC: '
002000                       DELIMITED BY SIZE
002100                  LOG-DETAIL           DELIMITED BY SIZE
002200                  INTO LOG-TEXT.
002300           PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
002400
002500       9990-EXIT.
002600           EXIT.
002700
002800      *****************************************************************
002900      * Telegram rejected - CRC16 checksum did not match.              *
003000      *****************************************************************
003100       9991-LOG-CHECKSUM-ERROR.
003200           MOVE 'HUPL-PSR'             TO LOG-PROGRAM.
003300           STRING 'TELEGRAM REJECTED - CHECKSUM MISMATCH - '
003400                       DELIMITED BY SIZE
003500                  LOG-DETAIL           DELIMITED BY SIZE
003600                  INTO LOG-TEXT.
003700           PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
003800
003900       9991-EXIT.
004000           EXIT.
004100
004200      *****************************************************************
004300      * Telegram rejected - a mandatory field could not be located,   *
004400      * or a DST indicator was not 'S' or 'W'.                        *
004500      *****************************************************************
004600       9992-LOG-FIELD-ERROR.
004700           MOVE 'HUPL-PSR'             TO LOG-PROGRAM.
004800           STRING 'TELEGRAM REJECTED - FIELD ERROR ON TAG '
004900                       DELIMITED BY SIZE
005000                  LOG-DETAIL           DELIMITED BY SIZE
005100                  INTO LOG-TEXT.
005200           PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
005300
005400       9992-EXIT.
005500           EXIT.
005600
005700      *****************************************************************
005800      * Meterstand record dropped - the WRITE that stands in for the  *
005900      * home-server POST did not succeed.  Best effort - no retry.    *
006000      *****************************************************************
006100       9993-LOG-PUBLISH-WARNING.
006200           MOVE 'HUPL-PUB'             TO LOG-PROGRAM.
006300           STRING 'METERSTAND RECORD DROPPED - WRITE STATUS '
006400                       DELIMITED BY SIZE
006500                  LOG-DETAIL           DELIMITED BY SIZE
006600                  INTO LOG-TEXT.
006700           PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
006800
006900       9993-EXIT.
007000           EXIT.
007100
007200      *****************************************************************
007300      * Klimaat record dropped - the WRITE that stands in for the     *
007400      * home-server POST did not succeed.  Best effort - no retry.    *
007500      *****************************************************************
007600       9994-LOG-PERSIST-WARNING.
007700           MOVE 'HUPL-KLI'             TO LOG-PROGRAM.
007800           STRING 'KLIMAAT RECORD DROPPED - WRITE STATUS '
007900                       DELIMITED BY SIZE
008000                  LOG-DETAIL           DELIMITED BY SIZE
008100                  INTO LOG-TEXT.
008200           PERFORM 9999-WRITE-LOG    THRU 9999-EXIT.
008300
008400       9994-EXIT.
008500           EXIT.
008600
008700      *****************************************************************
008800      * Stamp the log line with today's date/time and DISPLAY it.     *
008900      *****************************************************************
009000       9999-WRITE-LOG.
009100           ACCEPT LOG-DATE               FROM DATE.
009200           ACCEPT LOG-TIME               FROM TIME.
009300           DISPLAY LOG-MESSAGE-AREA.
009400
009500       9999-EXIT.
009600           EXIT.
