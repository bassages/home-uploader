000100      *****************************************************************
000200      * HUPL - Home Uploader Batch Interface.                         *
000300      *                                                                *
000400      * METERSTAND-OUTPUT record definition.  One record is built and *
000500      * written per telegram accepted by HUPL010 (stands in for the   *
000600      * meter-reading document the prior collector published).        *
000700      *****************************************************************
000800       01  METERSTAND-RECORD.
000900           05  MS-DATUMTIJD            PIC  9(12).
001000           05  MS-DATUMTIJD-BRK REDEFINES MS-DATUMTIJD.
001100               10  MS-DT-YY            PIC  9(02).
001200               10  MS-DT-MM            PIC  9(02).
001300               10  MS-DT-DD            PIC  9(02).
001400               10  MS-DT-HH            PIC  9(02).
001500               10  MS-DT-MI            PIC  9(02).
001600               10  MS-DT-SS            PIC  9(02).
001700           05  MS-VERMOGEN-WATT        PIC  9(05).
001800           05  MS-TARIEF-1             PIC  9(06)V9(03).
001900           05  MS-TARIEF-2             PIC  9(06)V9(03).
002000           05  MS-GAS                  PIC  9(05)V9(03).
002100           05  FILLER                  PIC  X(40).
