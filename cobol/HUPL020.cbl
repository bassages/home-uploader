000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    HUPL020.
000300       AUTHOR.        R JACKSON.
000400       INSTALLATION.  IS-BATCH SYSTEMS.
000500       DATE-WRITTEN.  03/17/89.
000600       DATE-COMPILED.
000700       SECURITY.      NONE.
000800      *****************************************************************
000900      *                                                               *
001000      * HUPL - Home Uploader Batch Interface.                         *
001100      *                                                               *
001200      * KlimaatReadingPersister.  Reads one climate-sensor sample     *
001300      * (temperatuur, luchtvochtigheid) per KLIMAAT-IN record, stamps *
001400      * it with the current date/time, and writes a KLIMAAT-OUT       *
001500      * record.  Stands in for the "post klimaat reading to home-     *
001600      * server" step of the on-line collector - see the shop's        *
001700      * home-uploader conversion notes for why this step became a     *
001800      * flat-file write instead of an HTTP POST.                      *
001900      *                                                               *
002000      * No validation or transformation of TEMPERATUUR or             *
002100      * LUCHTVOCHTIGHEID is performed by this program - values are    *
002200      * carried through unchanged, including a negative TEMPERATUUR.  *
002300      * A record that cannot be written is logged and dropped - there *
002400      * is no retry and no dead-letter file for this step.            *
002500      *                                                               *
002600      * Date       UserID   Description                               *
002700      * ---------- -------- ----------------------------------------- *
002800      * 03/17/89   RJACKSON Initial version.                      RJ0389  
002900      * 09/04/90   RFRERKNG Added FILE-STATUS trace on WRITE      RF0990  
003000      *                     failure per home-office request 90-0447.  *
003100      * 06/11/93   RJACKSON Widened KO-DATUMTIJD stamp            RJ0693  
003200      *                     YYMMDDHHMMSS - was HHMMSS only, ticket    *
003300      *                     93-1120.                                  *
003400      * 12/29/98   MTHOMAS  Y2K remediation review - KO-DATUMTIJD MT1298  
003500      *                     carries only a 2-digit year, no windowing *
003600      *                     is possible; reviewed, left as-is.        *
003700      *                     Ticket 98-Y2K-014.                        *
003800      * 02/02/99   MTHOMAS  Y2K verification sign-off             MT0299
003900      *                     99033 - no further findings.               *
003950      * 05/09/02   DPATEL   Re-reviewed KO-DATUMTIJD year field   DP0502  
003975      *                     post-Y2K; still correct, ticket 02-0114.  *
004000      *****************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS VALID-SIGN    IS '+' '-'
004600           UPSI-0 ON  STATUS IS HUPL020-TRACE-ON
004700                  OFF STATUS IS HUPL020-TRACE-OFF.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT KLIMAAT-IN-FILE   ASSIGN TO KLIMIN
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS  IS KLIMAAT-IN-STATUS.
005400
005500           SELECT KLIMAAT-OUT-FILE  ASSIGN TO KLIMOUT
005600               ORGANIZATION IS LINE SEQUENTIAL
005700               FILE STATUS  IS KLIMAAT-OUT-STATUS.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100
006200      *****************************************************************
006300      * KLIMAAT-IN-FILE.  One climate-sensor sample per record.       *
006400      *****************************************************************
006500       FD  KLIMAAT-IN-FILE
006600           RECORDING MODE IS V.
006700       01  KLIMAAT-IN-REC.
006800           05  KI-TEMPERATUUR         PIC S9(03)V9(01).
006900           05  KI-LUCHTVOCHTIGHEID    PIC  9(03)V9(01).
007000           05  FILLER                 PIC  X(20).
007100
007200      *****************************************************************
007300      * KLIMAAT-OUT-FILE.  One stamped-and-mapped record per sample.  *
007400      *****************************************************************
007500       FD  KLIMAAT-OUT-FILE
007600           RECORDING MODE IS V.
007700       01  KLIMAAT-OUT-REC.
007800           05  KR-DATUMTIJD           PIC  9(12).
007900           05  KR-TEMPERATUUR         PIC S9(03)V9(01).
008000           05  KR-LUCHTVOCHTIGHEID    PIC  9(03)V9(01).
008100           05  FILLER                 PIC  X(30).
008200
008300       WORKING-STORAGE SECTION.
008400
008500      *****************************************************************
008600      * DEFINE LOCAL VARIABLES                                        *
008700      *****************************************************************
008800       01  KLIMAAT-IN-STATUS          PIC  X(02) VALUE SPACES.
008900           88  KLIMAAT-IN-OK              VALUE '00'.
009000           88  KLIMAAT-IN-EOF              VALUE '10'.
009100
009200       01  KLIMAAT-OUT-STATUS         PIC  X(02) VALUE SPACES.
009300           88  KLIMAAT-OUT-OK             VALUE '00'.
009400
009500       01  KLIMAAT-IN-EOF-SW          PIC  X(01) VALUE 'N'.
009600           88  END-OF-KLIMAAT-IN          VALUE 'Y'.
009700
009800       77  READING-COUNT              PIC S9(08) COMP VALUE ZEROES.
010100
010200      *****************************************************************
010300      * "Now" timestamp staging.  KO-DATUMTIJD carries only a         *
010400      * 2-digit year within its 12-digit YYMMDDHHMMSS stamp (see       *
010500      * HUPLKLC.cpy) - ACCEPT FROM DATE's 2-digit year is stored as    *
010550      * returned; there is no century digit in the output record.      *
010600      *****************************************************************
010700       01  TODAY-RAW-DATE             PIC  9(06) VALUE ZEROES.
010800       01  TODAY-RAW-DATE-BRK REDEFINES TODAY-RAW-DATE.
010900           05  TODAY-RAW-YY           PIC  9(02).
011000           05  TODAY-RAW-MM           PIC  9(02).
011100           05  TODAY-RAW-DD           PIC  9(02).
011200
011300       01  TODAY-RAW-TIME             PIC  9(08) VALUE ZEROES.
011400       01  TODAY-RAW-TIME-BRK REDEFINES TODAY-RAW-TIME.
011500           05  TODAY-RAW-HH           PIC  9(02).
011600           05  TODAY-RAW-MI           PIC  9(02).
011700           05  TODAY-RAW-SS           PIC  9(02).
011800           05  TODAY-RAW-HS           PIC  9(02).
011900
012300      *****************************************************************
012400      * Working copies of the input and output record layouts.        *
012500      *****************************************************************
012600       COPY HUPLKLC.
012700
012800      *****************************************************************
012900      * Shared error/warning-log staging area, populated before        *
013000      * PERFORMing a paragraph from HUPLHDL.                           *
013100      *****************************************************************
013200       01  LOG-DETAIL                 PIC  X(50) VALUE SPACES.
013300
013400       01  LOG-MESSAGE-AREA.
013500           05  LOG-DATE               PIC  X(08) VALUE SPACES.
013600           05  FILLER                 PIC  X(01) VALUE SPACES.
013700           05  LOG-TIME               PIC  X(08) VALUE SPACES.
013800           05  FILLER                 PIC  X(01) VALUE SPACES.
013900           05  LOG-PROGRAM            PIC  X(08) VALUE SPACES.
014000           05  FILLER                 PIC  X(01) VALUE SPACES.
014100           05  LOG-TEXT               PIC  X(72) VALUE SPACES.
014200
014300       PROCEDURE DIVISION.
014400
014500      *****************************************************************
014600      * Main process.                                                 *
014700      *****************************************************************
014800           PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
014900           PERFORM 2000-PROCESS-READINGS   THRU 2000-EXIT
015000               WITH TEST AFTER
015100               UNTIL END-OF-KLIMAAT-IN.
015200           PERFORM 9000-TERMINATE          THRU 9000-EXIT.
015300           STOP RUN.
015400
015500      *****************************************************************
015600      * Open the input and output streams.                            *
015700      *****************************************************************
015800       1000-INITIALIZE.
015900           OPEN INPUT  KLIMAAT-IN-FILE.
016000           OPEN OUTPUT KLIMAAT-OUT-FILE.
016100
016200       1000-EXIT.
016300           EXIT.
016400
016500      *****************************************************************
016600      * Process one KLIMAAT-IN record: read, stamp-and-map, write.    *
016700      *****************************************************************
016800       2000-PROCESS-READINGS.
016900           PERFORM 2100-READ-KLIMAAT-RECORD  THRU 2100-EXIT.
017000
017100           IF  NOT END-OF-KLIMAAT-IN
017200               PERFORM 2200-STAMP-AND-MAP     THRU 2200-EXIT
017300               PERFORM 2300-WRITE-KLIMAAT-OUTPUT THRU 2300-EXIT.
017400
017500       2000-EXIT.
017600           EXIT.
017700
017800      *****************************************************************
017900      * Read the next KLIMAAT-IN record.                               *
018000      *****************************************************************
018100       2100-READ-KLIMAAT-RECORD.
018200           READ KLIMAAT-IN-FILE
018300               AT END
018400                   SET END-OF-KLIMAAT-IN     TO TRUE
018500               NOT AT END
018600                   ADD  1                    TO READING-COUNT.
018700
018800           IF  NOT END-OF-KLIMAAT-IN
018900           AND HUPL020-TRACE-ON
019000               DISPLAY 'HUPL020 TRACE - READ ' READING-COUNT
019100                       ' KI-TEMPERATUUR=' KI-TEMPERATUUR.
019200
019300       2100-EXIT.
019400           EXIT.
019500
019600      *****************************************************************
019700      * Stamp DATUMTIJD with "now" and carry TEMPERATUUR and           *
019800      * LUCHTVOCHTIGHEID through unchanged - no validation, no         *
019900      * transformation, per the shop's home-uploader conversion notes. *
020000      *****************************************************************
020100       2200-STAMP-AND-MAP.
020200           ACCEPT TODAY-RAW-DATE              FROM DATE.
020300           ACCEPT TODAY-RAW-TIME              FROM TIME.
020400
021000           MOVE TODAY-RAW-MM                  TO KO-DT-MM.
021100           MOVE TODAY-RAW-DD                  TO KO-DT-DD.
021200           MOVE TODAY-RAW-YY                  TO KO-DT-YY.
021300           MOVE TODAY-RAW-HH                  TO KO-DT-HH.
021400           MOVE TODAY-RAW-MI                  TO KO-DT-MI.
021500           MOVE TODAY-RAW-SS                  TO KO-DT-SS.
021600
021700           MOVE KI-TEMPERATUUR                TO KO-TEMPERATUUR.
021800           MOVE KI-LUCHTVOCHTIGHEID            TO KO-LUCHTVOCHTIGHEID.
021900
022000       2200-EXIT.
022100           EXIT.
022200
022300      *****************************************************************
022400      * Write the mapped record.  A failed WRITE is logged as a        *
022500      * warning and the record is dropped - no retry.                  *
022600      *****************************************************************
022700       2300-WRITE-KLIMAAT-OUTPUT.
022800           MOVE KO-DATUMTIJD                  TO KR-DATUMTIJD.
022900           MOVE KO-TEMPERATUUR                TO KR-TEMPERATUUR.
023000           MOVE KO-LUCHTVOCHTIGHEID            TO KR-LUCHTVOCHTIGHEID.
023100
023200           WRITE KLIMAAT-OUT-REC.
023300
023400           IF  NOT KLIMAAT-OUT-OK
023800               MOVE KLIMAAT-OUT-STATUS         TO LOG-DETAIL
023900               PERFORM 9994-LOG-PERSIST-WARNING THRU 9994-EXIT.
024000
024100       2300-EXIT.
024200           EXIT.
024300
024400      *****************************************************************
024500      * Close the streams and return control.                         *
024600      *****************************************************************
024700       9000-TERMINATE.
024800           CLOSE KLIMAAT-IN-FILE.
024900           CLOSE KLIMAAT-OUT-FILE.
025000
025100       9000-EXIT.
025200           EXIT.
025300
025400      *****************************************************************
025500      * Shared error/warning-logging paragraphs (see HUPLHDL banner).  *
025600      *****************************************************************
025700       COPY HUPLHDL.
