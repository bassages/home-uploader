000100      *****************************************************************
000200      * HUPL - Home Uploader Batch Interface.                         *
000300      *                                                                *
000400      * SMART-METER-TELEGRAM record definition.                       *
000500      * One occurrence of this record is built per DSMR telegram      *
000600      * accepted by HUPL010's 2000-BUFFER-TELEGRAM paragraphs and      *
000700      * populated by the 3000-PARSE-TELEGRAM paragraphs.               *
000800      *****************************************************************
000900       01  TELEGRAM-RECORD.
001000           05  TG-HEADER               PIC  X(64).
001100           05  TG-VERSION-INFO         PIC  X(02).
001200           05  TG-TIMESTAMP            PIC  9(12).
001300           05  TG-TIMESTAMP-BRK REDEFINES TG-TIMESTAMP.
001400               10  TG-TS-YY            PIC  9(02).
001500               10  TG-TS-MM            PIC  9(02).
001600               10  TG-TS-DD            PIC  9(02).
001700               10  TG-TS-HH            PIC  9(02).
001800               10  TG-TS-MI            PIC  9(02).
001900               10  TG-TS-SS            PIC  9(02).
002000           05  TG-TIMESTAMP-DST        PIC  X(01).
002100               88  TG-TS-SUMMER            VALUE 'S'.
002200               88  TG-TS-WINTER            VALUE 'W'.
002300           05  TG-EQUIP-ID-ELEC        PIC  X(32).
002400           05  TG-READ-DELIV-TARIFF-1  PIC  9(06)V9(03).
002500           05  TG-READ-DELIV-TARIFF-2  PIC  9(06)V9(03).
002600           05  TG-READ-BYCLNT-TARIFF-1 PIC  9(06)V9(03).
002700           05  TG-READ-BYCLNT-TARIFF-2 PIC  9(06)V9(03).
002800           05  TG-TARIFF-INDICATOR     PIC  9(04).
002900           05  TG-ACTUAL-POWER-DELIV   PIC  9(02)V9(03).
003000           05  TG-ACTUAL-POWER-RECV    PIC  9(02)V9(03).
003100           05  TG-POWER-FAILURES       PIC  9(05).
003200           05  TG-LONG-POWER-FAILURES  PIC  9(05).
003300           05  TG-VOLTAGE-SAGS-L1      PIC  9(05).
003400           05  TG-VOLTAGE-SAGS-L2      PIC  9(05).
003500           05  TG-TEXT-MESSAGE-CODES   PIC  X(32).
003600           05  TG-TEXT-MESSAGE         PIC  X(64).
003700           05  TG-INST-CURRENT-L1      PIC  9(03).
003800           05  TG-INST-ACTIVE-PWR-L1   PIC  9(02)V9(03).
003900           05  TG-INST-ACTIVE-PWR-L2   PIC  9(02)V9(03).
004000           05  TG-DEVICE-TYPE-GAS      PIC  9(03).
004100           05  TG-EQUIP-ID-GAS         PIC  X(32).
004200           05  TG-GAS-CAPTURE-TS       PIC  9(12).
004300           05  TG-GAS-CAPTURE-TS-BRK REDEFINES TG-GAS-CAPTURE-TS.
004400               10  TG-GTS-YY           PIC  9(02).
004500               10  TG-GTS-MM           PIC  9(02).
004600               10  TG-GTS-DD           PIC  9(02).
004700               10  TG-GTS-HH           PIC  9(02).
004800               10  TG-GTS-MI           PIC  9(02).
004900               10  TG-GTS-SS           PIC  9(02).
005000           05  TG-GAS-CAPTURE-TS-DST   PIC  X(01).
005100               88  TG-GTS-SUMMER           VALUE 'S'.
005200               88  TG-GTS-WINTER           VALUE 'W'.
005300           05  TG-GAS-DELIVERED-M3     PIC  9(05)V9(03).
005400           05  TG-FAIL-LOG-ITEM-COUNT  PIC  9(02).
005500           05  TG-CHECKSUM-CRC         PIC  X(04).
005600           05  FILLER                  PIC  X(20).
005700
005800      *****************************************************************
005900      * POWER-FAILURE-LOG-ITEM sub-table.  Populated by HUPL010's     *
006000      * 3400-PARSE-FAILURE-LOG paragraphs, TG-FAIL-LOG-ITEM-COUNT     *
006100      * entries (0-10, per DSMR practice a meter never logs more than *
006200      * ten outages before the log wraps).                            *
006300      *****************************************************************
006400       01  FAILURE-LOG-TABLE.
006500           05  FAILURE-LOG-ENTRY OCCURS 10 TIMES
006600                                  INDEXED BY FL-IDX.
006700               10  FL-END-TIMESTAMP    PIC  9(12).
006800               10  FL-END-TS-BRK REDEFINES FL-END-TIMESTAMP.
006900                   15  FL-TS-YY        PIC  9(02).
007000                   15  FL-TS-MM        PIC  9(02).
007100                   15  FL-TS-DD        PIC  9(02).
007200                   15  FL-TS-HH        PIC  9(02).
007300                   15  FL-TS-MI        PIC  9(02).
007400                   15  FL-TS-SS        PIC  9(02).
007500               10  FL-END-DST          PIC  X(01).
007600                   88  FL-END-SUMMER       VALUE 'S'.
007700                   88  FL-END-WINTER       VALUE 'W'.
007800               10  FL-DURATION-SECONDS PIC  9(10).
007900               10  FILLER              PIC  X(05).
