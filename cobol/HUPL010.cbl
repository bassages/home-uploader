000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    HUPL010.
000300       AUTHOR.        R JACKSON.
000400       INSTALLATION.  IS-BATCH SYSTEMS.
000500       DATE-WRITTEN.  03/17/89.
000600       DATE-COMPILED.
000700       SECURITY.      NONE.
000800      *****************************************************************
000900      *                                                               *
001000      * HUPL - Home Uploader Batch Interface.                         *
001100      *                                                               *
001200      * MessageBuffer / SmartMeterMessageParser /                     *
001300      * HomeServerSmartMeterPublisher.                                *
001400      *                                                               *
001500      * Reads one DSMR P1 "Smart Meter" telegram line at a time from  *
001600      * TELEGRAM-LINE-IN, accumulates lines from the leading "/"      *
001700      * header line through the trailing "!" checksum line, verifies  *
001800      * the telegram's CRC16 checksum, extracts the tagged fields and *
001900      * the optional power-failure log, maps the parsed telegram down *
002000      * to a 5-field meter reading, and writes it to METERSTAND-OUT.  *
002100      * Stands in for the on-line collector's "post meterstand to     *
002200      * home-server" step - see the shop's home-uploader conversion   *
002300      * notes for why this became a flat-file write instead of an     *
002400      * HTTP POST.                                                    *
002500      *                                                               *
002600      * A telegram that fails its CRC16 check, or is missing a        *
002700      * mandatory tagged field, or carries a DST indicator other than *
002800      * 'S' or 'W', is rejected whole - no partial record is written. *
002900      * A METERSTAND-OUT record that cannot be written is logged and  *
003000      * dropped - no retry, no dead-letter file.                      *
003100      *                                                               *
003200      * Date       UserID   Description                               *
003300      * ---------- -------- ----------------------------------------- *
003400      * 03/17/89   RJACKSON Initial version.                      RJ0389  
003500      * 07/22/90   RFRERKNG Added voltage-sag counters (L1/L2)    RF0790  
003600      *                     meter-firmware upgrade, ticket 90-0301.   *
003700      * 04/09/92   RJACKSON Power-failure log sub-table parsing   RJ0492  
003800      *                     - was previously skipped entirely.        *
003900      * 06/11/93   RJACKSON DATUMTIJD/GAS-CAPTURE widened         RJ0693  
004000      *                     to full YYMMDDHHMMSS, ticket 93-1120.     *
004100      * 02/14/95   RFRERKNG CRC16 rewritten bit-serial            RF0295  
004200      *                     prior byte-table version mis-sequenced    *
004300      *                     the polynomial feedback, ticket 95-0089.  *
004400      * 12/29/98   MTHOMAS  Y2K remediation review - dates        MT1298  
004500      *                     fields here are already carried as full   *
004600      *                     12-digit YYMMDDHHMMSS text from the meter *
004700      *                     telegram itself, no 2-digit year math is  *
004800      *                     performed by this program.  No changes    *
004900      *                     required.  Ticket 98-Y2K-014.             *
005000      * 02/02/99   MTHOMAS  Y2K verification sign-off             MT0299
005100      *                     99033 - no further findings.               *
005150      * 08/14/03   DPATEL   DSMR 4.0 pilot review                 DP0803
005175      *                     no telegram layout change, ticket 03-1140.*
005200      *****************************************************************
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           CLASS DST-LETTER    IS 'S' 'W'
005800           UPSI-0 ON  STATUS IS HUPL010-TRACE-ON
005900                  OFF STATUS IS HUPL010-TRACE-OFF.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT TELEGRAM-LINE-IN-FILE ASSIGN TO TELEGIN
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS  IS TELEGRAM-IN-STATUS.
006600
006700           SELECT METERSTAND-OUT-FILE   ASSIGN TO MSTANDUT
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS  IS METERSTAND-OUT-STATUS.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300
007400      *****************************************************************
007500      * TELEGRAM-LINE-IN-FILE.  One DSMR P1 text line per record -    *
007600      * ragged length, header ("/") through checksum ("!") lines.     *
007700      *****************************************************************
007800       FD  TELEGRAM-LINE-IN-FILE
007900           RECORDING MODE IS V.
008000       01  TELEGRAM-LINE-IN-REC.
008100           05  TG-LINE-TEXT            PIC  X(280).
008200           05  FILLER                  PIC  X(20).
008300
008400      *****************************************************************
008500      * METERSTAND-OUT-FILE.  One mapped record per telegram accepted.*
008600      *****************************************************************
008700       FD  METERSTAND-OUT-FILE
008800           RECORDING MODE IS V.
008900       01  METERSTAND-OUT-REC.
009000           05  MO-DATUMTIJD            PIC  9(12).
009100           05  MO-VERMOGEN-WATT        PIC  9(05).
009200           05  MO-TARIEF-1             PIC  9(06)V9(03).
009300           05  MO-TARIEF-2             PIC  9(06)V9(03).
009400           05  MO-GAS                  PIC  9(05)V9(03).
009500           05  FILLER                  PIC  X(40).
009600
009700       WORKING-STORAGE SECTION.
009800
009900      *****************************************************************
010000      * DEFINE LOCAL VARIABLES                                        *
010100      *****************************************************************
010200       01  TELEGRAM-IN-STATUS          PIC  X(02) VALUE SPACES.
010300       01  METERSTAND-OUT-STATUS       PIC  X(02) VALUE SPACES.
010400           88  METERSTAND-OUT-OK           VALUE '00'.
010500
010600       01  TELEGRAM-IN-EOF-SW          PIC  X(01) VALUE 'N'.
010700           88  END-OF-TELEGRAM-IN          VALUE 'Y'.
010800
010900       01  TELEGRAM-PARSE-STATUS       PIC  X(01) VALUE 'Y'.
011000           88  TELEGRAM-PARSE-OK           VALUE 'Y'.
011100           88  TELEGRAM-PARSE-FAILED       VALUE 'N'.
011200
011300       77  LINES-READ-COUNT            PIC S9(08) COMP VALUE ZEROES.
011800
011900      *****************************************************************
012000      * Pending-line buffer.  One telegram's worth of raw lines,      *
012100      * cleared after every parse+publish cycle.  40 lines is well    *
012200      * above the line count of a real DSMR telegram; the fail-log    *
012300      * value line is the longest line the meter ever sends.          *
012400      *****************************************************************
012500       01  PENDING-LINE-AREA.
012600           05  PENDING-LINE-ENTRY OCCURS 40 TIMES
012700                                  INDEXED BY PL-IDX.
012800               10  PENDING-LINE-TABLE     PIC  X(300).
012900               10  PENDING-LINE-LENGTH    PIC S9(08) COMP.
013000
013100       77  PENDING-LINE-COUNT           PIC S9(08) COMP VALUE ZEROES.
013200       77  LAST-DATA-LINE-INDEX         PIC S9(08) COMP VALUE ZEROES.
013300       77  WORK-SCAN-LEN                PIC S9(08) COMP VALUE ZEROES.
013400
013500      *****************************************************************
013600      * CRC16 (CCITT/X.25, poly 0xA001, initial 0x0000, no final XOR) *
013700      * working fields.  Computed bit-serially, one input bit at a    *
013800      * time, LSB first - see 3110/3115/3120/3125.  No bitwise        *
013900      * operator or intrinsic FUNCTION is used anywhere in this       *
014000      * program; DIVIDE-with-REMAINDER stands in for a shift-and-     *
014100      * test, and the fixed 0xA001 feedback constant is applied one   *
014200      * bit at a time by testing then ADD/SUBTRACT-ing that bit's     *
014300      * place value.                                                  *
014400      *****************************************************************
014500       77  CRC-ACCUM                    PIC S9(08) COMP VALUE ZEROES.
014600       77  CRC-BYTE-VALUE                PIC S9(08) COMP VALUE ZEROES.
014700       77  CRC-BYTE-WORK                 PIC S9(08) COMP VALUE ZEROES.
014800       77  CRC-BIT-COUNT                 PIC S9(08) COMP VALUE ZEROES.
014900       77  CRC-BYTE-BIT                  PIC S9(08) COMP VALUE ZEROES.
015000       77  CRC-SHIFTED                   PIC S9(08) COMP VALUE ZEROES.
015100       77  CRC-BIT0                      PIC S9(08) COMP VALUE ZEROES.
015200       77  CRC-MIX-SWITCH                PIC  X(01) VALUE 'N'.
015300           88  CRC-MIX-ON                    VALUE 'Y'.
015400       77  XOR-BIT-PLACE-VALUE            PIC S9(08) COMP VALUE ZEROES.
015500       77  XOR-BIT-QUOT                   PIC S9(08) COMP VALUE ZEROES.
015600       77  XOR-BIT-QUOT2                  PIC S9(08) COMP VALUE ZEROES.
015700       77  XOR-BIT-FLAG                   PIC S9(08) COMP VALUE ZEROES.
015800       77  CRC-CHAR-BEING-PROCESSED       PIC  X(01) VALUE SPACES.
015900
016000       01  CRC-COMPUTED-TEXT            PIC  X(04) VALUE SPACES.
016100       01  CRC-RECEIVED-TEXT            PIC  X(04) VALUE SPACES.
016200       77  CRC-NIBBLE-VAL                PIC S9(08) COMP VALUE ZEROES.
016300       77  CRC-NIBBLE-POS                PIC S9(08) COMP VALUE ZEROES.
016400       77  CRC-REMAIN-1                  PIC S9(08) COMP VALUE ZEROES.
016500       77  CRC-REMAIN-2                  PIC S9(08) COMP VALUE ZEROES.
016600       77  CRC-REMAIN-3                  PIC S9(08) COMP VALUE ZEROES.
016700       01  HEX-DIGITS               PIC  X(16) VALUE '0123456789ABCDEF'.
016800
016900      *****************************************************************
017000      * Ordinal (collating-position) template.  A 256-entry table,    *
017100      * one byte per possible character value, used with SEARCH to    *
017200      * find a character's ordinal (0-255) for the CRC16 byte loop -  *
017300      * this shop's shorthand for FUNCTION ORD, which this compiler   *
017400      * generation does not carry.                                    *
017500      *****************************************************************
017600       01  ORDINAL-TEMPLATE-AREA.
017700           05  ORD-BLOCK-00  PIC X(16) VALUE
017800               X'000102030405060708090A0B0C0D0E0F'.
017900           05  ORD-BLOCK-01  PIC X(16) VALUE
018000               X'101112131415161718191A1B1C1D1E1F'.
018100           05  ORD-BLOCK-02  PIC X(16) VALUE
018200               X'202122232425262728292A2B2C2D2E2F'.
018300           05  ORD-BLOCK-03  PIC X(16) VALUE
018400               X'303132333435363738393A3B3C3D3E3F'.
018500           05  ORD-BLOCK-04  PIC X(16) VALUE
018600               X'404142434445464748494A4B4C4D4E4F'.
018700           05  ORD-BLOCK-05  PIC X(16) VALUE
018800               X'505152535455565758595A5B5C5D5E5F'.
018900           05  ORD-BLOCK-06  PIC X(16) VALUE
019000               X'606162636465666768696A6B6C6D6E6F'.
019100           05  ORD-BLOCK-07  PIC X(16) VALUE
019200               X'707172737475767778797A7B7C7D7E7F'.
019300           05  ORD-BLOCK-08  PIC X(16) VALUE
019400               X'808182838485868788898A8B8C8D8E8F'.
019500           05  ORD-BLOCK-09  PIC X(16) VALUE
019600               X'909192939495969798999A9B9C9D9E9F'.
019700           05  ORD-BLOCK-10  PIC X(16) VALUE
019800               X'A0A1A2A3A4A5A6A7A8A9AAABACADAEAF'.
019900           05  ORD-BLOCK-11  PIC X(16) VALUE
020000               X'B0B1B2B3B4B5B6B7B8B9BABBBCBDBEBF'.
020100           05  ORD-BLOCK-12  PIC X(16) VALUE
020200               X'C0C1C2C3C4C5C6C7C8C9CACBCCCDCECF'.
020300           05  ORD-BLOCK-13  PIC X(16) VALUE
020400               X'D0D1D2D3D4D5D6D7D8D9DADBDCDDDEDF'.
020500           05  ORD-BLOCK-14  PIC X(16) VALUE
020600               X'E0E1E2E3E4E5E6E7E8E9EAEBECEDEEEF'.
020700           05  ORD-BLOCK-15  PIC X(16) VALUE
020800               X'F0F1F2F3F4F5F6F7F8F9FAFBFCFDFEFF'.
020900
021000       01  ORDINAL-TABLE REDEFINES ORDINAL-TEMPLATE-AREA.
021100           05  ORD-ENTRY OCCURS 256 TIMES INDEXED BY ORD-IDX
021200                                  PIC  X(01).
021300
021400      *****************************************************************
021500      * Generic tag-locate work area, used by 3205-LOCATE-TAG for     *
021600      * every fixed-prefix field extracted out of the telegram.       *
021700      *****************************************************************
021800       01  TAG-SEARCH-PREFIX            PIC  X(20) VALUE SPACES.
021900       77  TAG-PREFIX-LEN                PIC S9(08) COMP VALUE ZEROES.
022000       01  TAG-FOUND-SWITCH             PIC  X(01) VALUE 'N'.
022100           88  TAG-FOUND                    VALUE 'Y'.
022200       77  TAG-LINE-INDEX                 PIC S9(08) COMP VALUE ZEROES.
022300       77  TAG-VALUE-START                 PIC S9(08) COMP VALUE ZEROES.
022400       77  TAG-VALUE-END                   PIC S9(08) COMP VALUE ZEROES.
022500       77  TAG-VALUE-LEN                   PIC S9(08) COMP VALUE ZEROES.
022600       01  TAG-VALUE-TEXT                  PIC  X(64) VALUE SPACES.
022700
022800      *****************************************************************
022900      * Decimal-point staging.  DSMR values print their decimal point *
023000      * literally (e.g. "012345.678"); a numeric MOVE will not accept *
023100      * the embedded period, so the whole-number and fraction digits  *
023200      * are STRINGed together (period dropped) into one of these      *
023300      * work areas, sized to match the target field, then MOVEd into  *
023400      * the PIC 9(n)V9(m) field in one shot - identical storage,      *
023500      * different picture, no decimal-point handling required.        *
023600      *****************************************************************
023700       01  DECIMAL-DIGITS-9              PIC  X(09) VALUE SPACES.
023800       01  DECIMAL-DIGITS-8              PIC  X(08) VALUE SPACES.
023900       01  DECIMAL-DIGITS-5              PIC  X(05) VALUE SPACES.
024000
024100      *****************************************************************
024200      * Power-failure log parsing work area.  FL-SCAN-POS advances    *
024300      * across the value text one parenthesized group at a time -     *
024400      * the pointer-advance/length-decrement idiom used elsewhere in  *
024500      * this shop's parsing routines, restated here with a position   *
024600      * counter and reference modification in place of a pointer,     *
024700      * since this is a flat-file batch program and not CICS.         *
024800      *****************************************************************
024900       77  FL-LINE-INDEX                  PIC S9(08) COMP VALUE ZEROES.
025000       77  FL-LINE-LEN                    PIC S9(08) COMP VALUE ZEROES.
025100       77  FL-SCAN-POS                    PIC S9(08) COMP VALUE ZEROES.
025200       77  FL-GROUP-START                 PIC S9(08) COMP VALUE ZEROES.
025300       77  FL-GROUP-END                   PIC S9(08) COMP VALUE ZEROES.
025400       77  FL-GROUP-LEN                   PIC S9(08) COMP VALUE ZEROES.
025500       01  FL-GROUP-TEXT                  PIC  X(20) VALUE SPACES.
025600       77  FL-ENTRY-COUNT                 PIC S9(08) COMP VALUE ZEROES.
025700
025800      *****************************************************************
025900      * Working copies of the telegram and meterstand record layouts. *
026000      *****************************************************************
026100       COPY HUPLTGC.
026200
026300       COPY HUPLMSC.
026400
026500      *****************************************************************
026600      * Shared error/warning-log staging area, populated before        *
026700      * PERFORMing a paragraph from HUPLHDL.                           *
026800      *****************************************************************
026900       01  LOG-DETAIL                 PIC  X(50) VALUE SPACES.
027000
027100       01  LOG-MESSAGE-AREA.
027200           05  LOG-DATE               PIC  X(08) VALUE SPACES.
027300           05  FILLER                 PIC  X(01) VALUE SPACES.
027400           05  LOG-TIME               PIC  X(08) VALUE SPACES.
027500           05  FILLER                 PIC  X(01) VALUE SPACES.
027600           05  LOG-PROGRAM            PIC  X(08) VALUE SPACES.
027700           05  FILLER                 PIC  X(01) VALUE SPACES.
027800           05  LOG-TEXT               PIC  X(72) VALUE SPACES.
027900
028000       PROCEDURE DIVISION.
028100
028200      *****************************************************************
028300      * Main process.                                                 *
028400      *****************************************************************
028500           PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
028600           PERFORM 2000-BUFFER-TELEGRAM     THRU 2000-EXIT
028700               WITH TEST AFTER
028800               UNTIL END-OF-TELEGRAM-IN.
028900           PERFORM 9000-TERMINATE           THRU 9000-EXIT.
029000           STOP RUN.
029100
029200      *****************************************************************
029300      * Open the input and output streams.                            *
029400      *****************************************************************
029500       1000-INITIALIZE.
029600           OPEN INPUT  TELEGRAM-LINE-IN-FILE.
029700           OPEN OUTPUT METERSTAND-OUT-FILE.
029800
029900       1000-EXIT.
030000           EXIT.
030100
030200      *****************************************************************
030300      * Read one telegram line and, when one was read, buffer it.     *
030400      *****************************************************************
030500       2000-BUFFER-TELEGRAM.
030600           PERFORM 2100-READ-TELEGRAM-LINE  THRU 2100-EXIT.
030700
030800           IF  NOT END-OF-TELEGRAM-IN
030900               PERFORM 2200-BUFFER-LINE     THRU 2200-EXIT.
031000
031100       2000-EXIT.
031200           EXIT.
031300
031400      *****************************************************************
031500      * Read the next TELEGRAM-LINE-IN record.                        *
031600      *****************************************************************
031700       2100-READ-TELEGRAM-LINE.
031800           READ TELEGRAM-LINE-IN-FILE
031900               AT END
032000                   SET END-OF-TELEGRAM-IN    TO TRUE
032100               NOT AT END
032200                   ADD  1                    TO LINES-READ-COUNT.
032250
032270           IF  NOT END-OF-TELEGRAM-IN
032280           AND HUPL010-TRACE-ON
032290               DISPLAY 'HUPL010 TRACE - READ ' LINES-READ-COUNT
032295                       ' TG-LINE-TEXT=' TG-LINE-TEXT(1:40).
032300
032400       2100-EXIT.
032500           EXIT.
032600
032700      *****************************************************************
032800      * Out-of-sync recovery: when the pending buffer is empty and    *
032900      * the line just read is not a header line, the line is          *
033000      * discarded and logged - no state change.  Otherwise the line   *
033100      * is appended to the pending buffer and, when it is the         *
033200      * checksum line, the telegram is parsed and published.          *
033300      *****************************************************************
033400       2200-BUFFER-LINE.
033500           IF  PENDING-LINE-COUNT EQUAL ZEROES
033600           AND TELEGRAM-LINE-IN-REC(1:1) NOT EQUAL '/'
033700               MOVE TELEGRAM-LINE-IN-REC(1:50) TO LOG-DETAIL
033800               PERFORM 9990-LOG-OUT-OF-SYNC  THRU 9990-EXIT
033900           ELSE
034000               PERFORM 2210-COMPUTE-LINE-LENGTH THRU 2210-EXIT
034100               ADD  1                          TO PENDING-LINE-COUNT
034200               SET  PL-IDX                     TO PENDING-LINE-COUNT
034300          MOVE TELEGRAM-LINE-IN-REC        TO PENDING-LINE-TABLE(PL-IDX)
034400               MOVE WORK-SCAN-LEN         TO PENDING-LINE-LENGTH(PL-IDX)
034500               PERFORM 2300-CHECK-TELEGRAM-END  THRU 2300-EXIT.
034600
034700       2200-EXIT.
034800           EXIT.
034900
035000      *****************************************************************
035100      * Compute the significant length of TELEGRAM-LINE-IN-REC by     *
035200      * scanning back from the record's full width to the last        *
035300      * non-blank character.  2215 has no work of its own - the       *
035400      * scan is entirely in the PERFORM VARYING's UNTIL test.          *
035500      *****************************************************************
035600       2210-COMPUTE-LINE-LENGTH.
035700           PERFORM 2215-BACK-SCAN         THRU 2215-EXIT
035800               VARYING WORK-SCAN-LEN FROM 300 BY -1
035900               UNTIL WORK-SCAN-LEN EQUAL ZEROES
036000               OR TELEGRAM-LINE-IN-REC(WORK-SCAN-LEN:1) NOT EQUAL SPACE.
036100
036200       2210-EXIT.
036300           EXIT.
036400
036500       2215-BACK-SCAN.
036600       2215-EXIT.
036700           EXIT.
036800
036900      *****************************************************************
037000      * On the checksum ("!") line, parse the buffered telegram and,  *
037100      * when the parse succeeds, publish the meterstand record.       *
037200      * Either way, clear the buffer for the next telegram.           *
037300      *****************************************************************
037400       2300-CHECK-TELEGRAM-END.
037500           IF  TELEGRAM-LINE-IN-REC(1:1) NOT EQUAL '!'
037600               NEXT SENTENCE
037700           ELSE
037800               PERFORM 3000-PARSE-TELEGRAM      THRU 3000-EXIT
037900               PERFORM 2310-DISPOSE-TELEGRAM    THRU 2310-EXIT
038000               MOVE ZEROES                       TO PENDING-LINE-COUNT.
038100
038200       2300-EXIT.
038300           EXIT.
038400
038500      *****************************************************************
038600      * A successfully parsed telegram is published; a rejected one   *
038650      * is simply not - see 3000-PARSE-TELEGRAM for the reject paths. *
038700      *****************************************************************
038800       2310-DISPOSE-TELEGRAM.
038900           IF  TELEGRAM-PARSE-OK
039000               PERFORM 4000-PUBLISH-METERSTAND  THRU 4000-EXIT.
039400
039500       2310-EXIT.
039600           EXIT.
039700
039800      *****************************************************************
039900      * SmartMeterMessageParser.  Drives the checksum verification,   *
040000      * field extraction, DST validation, and power-failure log       *
040100      * parsing for one buffered telegram.                            *
040200      *****************************************************************
040300       3000-PARSE-TELEGRAM.
040400           MOVE 'Y'                        TO TELEGRAM-PARSE-STATUS.
040500           INITIALIZE TELEGRAM-RECORD.
040600           INITIALIZE FAILURE-LOG-TABLE.
040700
040800           PERFORM 3100-VERIFY-CHECKSUM    THRU 3100-EXIT.
040900
041000           IF  TELEGRAM-PARSE-OK
041100               PERFORM 3200-EXTRACT-FIELDS THRU 3200-EXIT.
041200
041300           IF  TELEGRAM-PARSE-OK
041400               PERFORM 3300-VALIDATE-DST   THRU 3300-EXIT.
041500
041600           IF  TELEGRAM-PARSE-OK
041700           AND TG-FAIL-LOG-ITEM-COUNT GREATER THAN ZEROES
041800               PERFORM 3400-PARSE-FAILURE-LOG THRU 3400-EXIT.
041900
042000       3000-EXIT.
042100           EXIT.
042200
042300      *****************************************************************
042400      * Verify the telegram's CRC16.  The checksum covers every       *
042500      * buffered line except the last, each followed by CRLF, plus a  *
042600      * trailing "!" - not the whole checksum line itself.             *
042700      *****************************************************************
042800       3100-VERIFY-CHECKSUM.
042900           MOVE ZEROES                     TO CRC-ACCUM.
043000         SUBTRACT 1 FROM PENDING-LINE-COUNT GIVING LAST-DATA-LINE-INDEX.
043100
043200           PERFORM 3105-CRC16-ONE-LINE   THRU 3105-EXIT
043300               VARYING PL-IDX FROM 1 BY 1
043400               UNTIL PL-IDX GREATER THAN LAST-DATA-LINE-INDEX.
043500
043600           MOVE '!'                         TO CRC-CHAR-BEING-PROCESSED.
043700           PERFORM 3106-CRC16-ORDINAL      THRU 3106-EXIT.
043800           PERFORM 3110-CRC16-BYTE         THRU 3110-EXIT.
043900
044000           PERFORM 3130-BUILD-CRC-HEX      THRU 3130-EXIT.
044100
044200           SET PL-IDX                       TO PENDING-LINE-COUNT.
044300           MOVE PENDING-LINE-TABLE(PL-IDX)(2:4) TO CRC-RECEIVED-TEXT.
044400           INSPECT CRC-RECEIVED-TEXT CONVERTING 'abcdef' TO 'ABCDEF'.
044450           MOVE CRC-RECEIVED-TEXT           TO TG-CHECKSUM-CRC.
044500
044600           IF  CRC-RECEIVED-TEXT NOT EQUAL CRC-COMPUTED-TEXT
044700               MOVE 'N'                     TO TELEGRAM-PARSE-STATUS
044800               STRING 'WANTED ' DELIMITED BY SIZE
044900                      CRC-RECEIVED-TEXT     DELIMITED BY SIZE
045000                      ' GOT '  DELIMITED BY SIZE
045100                      CRC-COMPUTED-TEXT     DELIMITED BY SIZE
045200                      INTO LOG-DETAIL
045300               PERFORM 9991-LOG-CHECKSUM-ERROR THRU 9991-EXIT.
045400
045500       3100-EXIT.
045600           EXIT.
045700
045800      *****************************************************************
045900      * Run one buffered line, plus its CRLF, through the CRC16.      *
046000      *****************************************************************
046100       3105-CRC16-ONE-LINE.
046200           PERFORM 3107-CRC16-EACH-CHAR THRU 3107-EXIT
046300               VARYING WORK-SCAN-LEN FROM 1 BY 1
046400           UNTIL WORK-SCAN-LEN GREATER THAN PENDING-LINE-LENGTH(PL-IDX).
046500
046600           MOVE X'0D'                      TO CRC-CHAR-BEING-PROCESSED.
046700           PERFORM 3106-CRC16-ORDINAL    THRU 3106-EXIT.
046800           PERFORM 3110-CRC16-BYTE       THRU 3110-EXIT.
046900
047000           MOVE X'0A'                      TO CRC-CHAR-BEING-PROCESSED.
047100           PERFORM 3106-CRC16-ORDINAL    THRU 3106-EXIT.
047200           PERFORM 3110-CRC16-BYTE       THRU 3110-EXIT.
047300
047400       3105-EXIT.
047500           EXIT.
047600
047700      *****************************************************************
047800      * Run one character of a buffered line through the CRC16.       *
047900      *****************************************************************
048000       3107-CRC16-EACH-CHAR.
048100           MOVE PENDING-LINE-TABLE(PL-IDX)(WORK-SCAN-LEN:1)
048200                                            TO CRC-CHAR-BEING-PROCESSED.
048300           PERFORM 3106-CRC16-ORDINAL    THRU 3106-EXIT.
048400           PERFORM 3110-CRC16-BYTE       THRU 3110-EXIT.
048500
048600       3107-EXIT.
048700           EXIT.
048800
048900      *****************************************************************
049000      * Look up CRC-CHAR-BEING-PROCESSED's ordinal value (0-255) in   *
049100      * the collating template, by linear SEARCH.                     *
049200      *****************************************************************
049300       3106-CRC16-ORDINAL.
049400           SET  ORD-IDX                    TO 1.
049500           SEARCH ORD-ENTRY
049600               AT END
049700                   MOVE ZEROES              TO CRC-BYTE-VALUE
049800               WHEN ORD-ENTRY(ORD-IDX) EQUAL CRC-CHAR-BEING-PROCESSED
049900                   COMPUTE CRC-BYTE-VALUE = ORD-IDX - 1.
050000
050100       3106-EXIT.
050200           EXIT.
050300
050400      *****************************************************************
050500      * Run one byte (its 8 bits, LSB first) through the CRC16 LFSR.  *
050600      *****************************************************************
050700       3110-CRC16-BYTE.
050800           MOVE CRC-BYTE-VALUE              TO CRC-BYTE-WORK.
050900           PERFORM 3115-CRC16-BIT-STEP    THRU 3115-EXIT
051000               VARYING CRC-BIT-COUNT FROM 1 BY 1
051100               UNTIL CRC-BIT-COUNT GREATER THAN 8.
051200
051300       3110-EXIT.
051400           EXIT.
051500
051600      *****************************************************************
051700      * Peel the next bit off CRC-BYTE-WORK (LSB first - the DIVIDE   *
051800      * shifts CRC-BYTE-WORK right one place and captures the bit     *
051900      * that fell off in the remainder) and feed it to the LFSR.      *
052000      *****************************************************************
052100       3115-CRC16-BIT-STEP.
052200           DIVIDE CRC-BYTE-WORK BY 2 GIVING CRC-BYTE-WORK
052300                                    REMAINDER CRC-BYTE-BIT.
052400           PERFORM 3120-CRC16-BIT        THRU 3120-EXIT.
052500
052600       3115-EXIT.
052700           EXIT.
052800
052900      *****************************************************************
053000      * One LFSR step: shift CRC-ACCUM right one bit (again via       *
053100      * DIVIDE/REMAINDER), compare the bit that fell off against the  *
053200      * incoming data bit, and, when they differ, XOR the shifted     *
053300      * value with the polynomial constant 0xA001.                    *
053400      *****************************************************************
053500       3120-CRC16-BIT.
053600           DIVIDE CRC-ACCUM BY 2 GIVING CRC-SHIFTED
053700                                REMAINDER CRC-BIT0.
053800
053900           IF  CRC-BYTE-BIT NOT EQUAL CRC-BIT0
054000               SET  CRC-MIX-ON              TO TRUE
054100           ELSE
054200               MOVE 'N'                     TO CRC-MIX-SWITCH.
054300
054400           MOVE CRC-SHIFTED                 TO CRC-ACCUM.
054500
054600           IF  CRC-MIX-ON
054700               MOVE 1                       TO XOR-BIT-PLACE-VALUE
054800               PERFORM 3125-TOGGLE-BIT    THRU 3125-EXIT
054900               MOVE 8192                    TO XOR-BIT-PLACE-VALUE
055000               PERFORM 3125-TOGGLE-BIT    THRU 3125-EXIT
055100               MOVE 32768                   TO XOR-BIT-PLACE-VALUE
055200               PERFORM 3125-TOGGLE-BIT    THRU 3125-EXIT.
055300
055400       3120-EXIT.
055500           EXIT.
055600
055700      *****************************************************************
055800      * Flip one bit of CRC-ACCUM, at place value XOR-BIT-PLACE-VALUE *
055900      * (1, 8192, or 32768 - the three set bits of 0xA001), by        *
056000      * testing it (again via DIVIDE/REMAINDER, twice, to isolate a   *
056100      * bit anywhere in the word) and then ADDing or SUBTRACTing that *
056200      * exact place value.  Flipping one power-of-two bit this way    *
056300      * never disturbs any other bit.                                 *
056400      *****************************************************************
056500       3125-TOGGLE-BIT.
056600           DIVIDE CRC-ACCUM BY XOR-BIT-PLACE-VALUE
056700                       GIVING XOR-BIT-QUOT REMAINDER XOR-BIT-FLAG.
056800           DIVIDE XOR-BIT-QUOT BY 2
056900                       GIVING XOR-BIT-QUOT2 REMAINDER XOR-BIT-FLAG.
057000
057100           IF  XOR-BIT-FLAG EQUAL ZEROES
057200               ADD  XOR-BIT-PLACE-VALUE      TO CRC-ACCUM
057300           ELSE
057400               SUBTRACT XOR-BIT-PLACE-VALUE  FROM CRC-ACCUM.
057500
057600       3125-EXIT.
057700           EXIT.
057800
057900      *****************************************************************
058000      * Render CRC-ACCUM (0-65535) as 4 upper-case hex digits, one    *
058100      * nibble at a time, most significant first.                     *
058200      *****************************************************************
058300       3130-BUILD-CRC-HEX.
058400           DIVIDE CRC-ACCUM BY 4096 GIVING CRC-NIBBLE-VAL
058500                                   REMAINDER CRC-REMAIN-1.
058600           COMPUTE CRC-NIBBLE-POS = CRC-NIBBLE-VAL + 1.
058700           MOVE HEX-DIGITS(CRC-NIBBLE-POS:1) TO CRC-COMPUTED-TEXT(1:1).
058800
058900           DIVIDE CRC-REMAIN-1 BY 256 GIVING CRC-NIBBLE-VAL
059000                                     REMAINDER CRC-REMAIN-2.
059100           COMPUTE CRC-NIBBLE-POS = CRC-NIBBLE-VAL + 1.
059200           MOVE HEX-DIGITS(CRC-NIBBLE-POS:1) TO CRC-COMPUTED-TEXT(2:1).
059300
059400           DIVIDE CRC-REMAIN-2 BY 16 GIVING CRC-NIBBLE-VAL
059500                                    REMAINDER CRC-REMAIN-3.
059600           COMPUTE CRC-NIBBLE-POS = CRC-NIBBLE-VAL + 1.
059700           MOVE HEX-DIGITS(CRC-NIBBLE-POS:1) TO CRC-COMPUTED-TEXT(3:1).
059800
059900           COMPUTE CRC-NIBBLE-POS = CRC-REMAIN-3 + 1.
060000           MOVE HEX-DIGITS(CRC-NIBBLE-POS:1) TO CRC-COMPUTED-TEXT(4:1).
060100
060200       3130-EXIT.
060300           EXIT.
060400
060500      *****************************************************************
060600      * Locate a fixed tag prefix (TAG-SEARCH-PREFIX, TAG-PREFIX-LEN  *
060700      * characters) among the buffered lines and lift the text        *
060800      * between the prefix and the matching close paren into          *
060900      * TAG-VALUE-TEXT.  TAG-FOUND-SWITCH tells the caller whether    *
061000      * the tag was present at all.                                   *
061100      *****************************************************************
061200       3205-LOCATE-TAG.
061300           MOVE 'N'                        TO TAG-FOUND-SWITCH.
061400           MOVE SPACES                     TO TAG-VALUE-TEXT.
061500
061600           PERFORM 3206-SCAN-ONE-LINE    THRU 3206-EXIT
061700               VARYING PL-IDX FROM 1 BY 1
061800               UNTIL PL-IDX GREATER THAN PENDING-LINE-COUNT
061900               OR TAG-FOUND.
062000
062100       3205-EXIT.
062200           EXIT.
062300
062400       3206-SCAN-ONE-LINE.
062500           IF  PENDING-LINE-TABLE(PL-IDX)(1:TAG-PREFIX-LEN) EQUAL
062600                                     TAG-SEARCH-PREFIX(1:TAG-PREFIX-LEN)
062700               SET  TAG-FOUND               TO TRUE
062800               SET  TAG-LINE-INDEX          TO PL-IDX
062900               COMPUTE TAG-VALUE-START = TAG-PREFIX-LEN + 1
063000               PERFORM 3207-FIND-CLOSE-PAREN THRU 3207-EXIT
063100               COMPUTE TAG-VALUE-LEN = TAG-VALUE-END - TAG-VALUE-START
063200               MOVE PENDING-LINE-TABLE(PL-IDX)
063300                             (TAG-VALUE-START:TAG-VALUE-LEN)
063400                                             TO TAG-VALUE-TEXT.
063500
063600       3206-EXIT.
063700           EXIT.
063800
063900      *****************************************************************
064000      * Step TAG-VALUE-END forward from TAG-VALUE-START to the next   *
064100      * close paren (or the end of the line, if none is found).       *
064200      *****************************************************************
064300       3207-FIND-CLOSE-PAREN.
064400           MOVE TAG-VALUE-START             TO TAG-VALUE-END.
064500           PERFORM 3208-STEP-TO-PAREN     THRU 3208-EXIT
064600               VARYING TAG-VALUE-END FROM TAG-VALUE-START BY 1
064700               UNTIL TAG-VALUE-END GREATER THAN
064800                                     PENDING-LINE-LENGTH(PL-IDX)
064900               OR PENDING-LINE-TABLE(PL-IDX)(TAG-VALUE-END:1) EQUAL ')'.
065000
065100       3207-EXIT.
065200           EXIT.
065300
065400       3208-STEP-TO-PAREN.
065500       3208-EXIT.
065600           EXIT.
065700
065800      *****************************************************************
065900      * Extract every field of TELEGRAM-RECORD from the buffered      *
066000      * telegram lines.  A missing mandatory tag sets                 *
066100      * TELEGRAM-PARSE-STATUS to 'N' and logs a field error; every    *
066200      * sub-paragraph still runs so a full log of what is missing is  *
066300      * possible, but the record is not published when any one of     *
066400      * them failed.                                                  *
066500      *****************************************************************
066600       3200-EXTRACT-FIELDS.
066700           PERFORM 3210-EXTRACT-HEADER          THRU 3210-EXIT.
066800           PERFORM 3211-EXTRACT-VERSION         THRU 3211-EXIT.
066900           PERFORM 3212-EXTRACT-TIMESTAMP       THRU 3212-EXIT.
067000           PERFORM 3213-EXTRACT-EQUIP-ID-ELEC   THRU 3213-EXIT.
067100           PERFORM 3214-EXTRACT-TARIFF-READS    THRU 3214-EXIT.
067200           PERFORM 3215-EXTRACT-TARIFF-IND      THRU 3215-EXIT.
067300           PERFORM 3216-EXTRACT-ACTUAL-POWER    THRU 3216-EXIT.
067400           PERFORM 3217-EXTRACT-FAILURE-COUNTS  THRU 3217-EXIT.
067500           PERFORM 3218-EXTRACT-VOLTAGE-SAGS    THRU 3218-EXIT.
067600           PERFORM 3219-EXTRACT-TEXT-MESSAGES   THRU 3219-EXIT.
067700           PERFORM 3220-EXTRACT-INSTANTANEOUS   THRU 3220-EXIT.
067800           PERFORM 3221-EXTRACT-GAS-DEVICE      THRU 3221-EXIT.
067900           PERFORM 3222-EXTRACT-GAS-READING     THRU 3222-EXIT.
068000           PERFORM 3223-EXTRACT-FAIL-LOG-COUNT  THRU 3223-EXIT.
068100
068200       3200-EXIT.
068300           EXIT.
068400
068500      *****************************************************************
068600      * HEADER is always the first buffered line - it is what marked  *
068700      * the start of the telegram in 2200-BUFFER-LINE.                *
068800      *****************************************************************
068900       3210-EXTRACT-HEADER.
069000           SET  PL-IDX                       TO 1.
069100           MOVE PENDING-LINE-TABLE(PL-IDX)     TO TG-HEADER.
069200
069300       3210-EXIT.
069400           EXIT.
069500
069600       3211-EXTRACT-VERSION.
069700           MOVE '1-3:0.2.8('                 TO TAG-SEARCH-PREFIX.
069800           MOVE 10                            TO TAG-PREFIX-LEN.
069900           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
070000
070100           IF  TAG-FOUND
070200               MOVE TAG-VALUE-TEXT(1:2)       TO TG-VERSION-INFO
070300           ELSE
070400               MOVE '1-3:0.2.8 VERSION-INFO'  TO LOG-DETAIL
070500               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
070600               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
070700
070800       3211-EXIT.
070900           EXIT.
071000
071100      *****************************************************************
071200      * TIMESTAMP value text is 13 characters - 12 digits followed by *
071300      * the DST letter.                                               *
071400      *****************************************************************
071500       3212-EXTRACT-TIMESTAMP.
071600           MOVE '0-0:1.0.0('                 TO TAG-SEARCH-PREFIX.
071700           MOVE 10                            TO TAG-PREFIX-LEN.
071800           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
071900
072000           IF  TAG-FOUND
072100               MOVE TAG-VALUE-TEXT(1:12)      TO TG-TIMESTAMP
072200               MOVE TAG-VALUE-TEXT(13:1)      TO TG-TIMESTAMP-DST
072300           ELSE
072400               MOVE '0-0:1.0.0 TIMESTAMP'     TO LOG-DETAIL
072500               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
072600               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
072700
072800       3212-EXIT.
072900           EXIT.
073000
073100       3213-EXTRACT-EQUIP-ID-ELEC.
073200           MOVE '0-0:96.1.1('                TO TAG-SEARCH-PREFIX.
073300           MOVE 11                            TO TAG-PREFIX-LEN.
073400           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
073500
073600           IF  TAG-FOUND
073700               MOVE TAG-VALUE-TEXT(1:32)      TO TG-EQUIP-ID-ELEC
073800           ELSE
073900               MOVE '0-0:96.1.1 EQUIP-ID-ELEC' TO LOG-DETAIL
074000               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
074100               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
074200
074300       3213-EXIT.
074400           EXIT.
074500
074600      *****************************************************************
074700      * The four cumulative tariff readings, each 9(6)V9(3) - the     *
074800      * value text is "NNNNNN.NNN", 10 characters, dot at position 7. *
074900      *****************************************************************
075000       3214-EXTRACT-TARIFF-READS.
075100           MOVE '1-0:1.8.1('                 TO TAG-SEARCH-PREFIX.
075200           MOVE 10                            TO TAG-PREFIX-LEN.
075300           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
075400
075500           IF  TAG-FOUND
075600               STRING TAG-VALUE-TEXT(1:6) DELIMITED BY SIZE
075700                      TAG-VALUE-TEXT(8:3) DELIMITED BY SIZE
075800                      INTO DECIMAL-DIGITS-9
075900               MOVE DECIMAL-DIGITS-9          TO TG-READ-DELIV-TARIFF-1
076000           ELSE
076100               MOVE '1-0:1.8.1 TARIFF-1-DELIV' TO LOG-DETAIL
076200               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
076300               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
076400
076500           MOVE '1-0:1.8.2('                 TO TAG-SEARCH-PREFIX.
076600           MOVE 10                            TO TAG-PREFIX-LEN.
076700           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
076800
076900           IF  TAG-FOUND
077000               STRING TAG-VALUE-TEXT(1:6) DELIMITED BY SIZE
077100                      TAG-VALUE-TEXT(8:3) DELIMITED BY SIZE
077200                      INTO DECIMAL-DIGITS-9
077300               MOVE DECIMAL-DIGITS-9          TO TG-READ-DELIV-TARIFF-2
077400           ELSE
077500               MOVE '1-0:1.8.2 TARIFF-2-DELIV' TO LOG-DETAIL
077600               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
077700               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
077800
077900           MOVE '1-0:2.8.1('                 TO TAG-SEARCH-PREFIX.
078000           MOVE 10                            TO TAG-PREFIX-LEN.
078100           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
078200
078300           IF  TAG-FOUND
078400               STRING TAG-VALUE-TEXT(1:6) DELIMITED BY SIZE
078500                      TAG-VALUE-TEXT(8:3) DELIMITED BY SIZE
078600                      INTO DECIMAL-DIGITS-9
078700               MOVE DECIMAL-DIGITS-9          TO TG-READ-BYCLNT-TARIFF-1
078800           ELSE
078900               MOVE '1-0:2.8.1 TARIFF-1-BYCLI' TO LOG-DETAIL
079000               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
079100               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
079200
079300           MOVE '1-0:2.8.2('                 TO TAG-SEARCH-PREFIX.
079400           MOVE 10                            TO TAG-PREFIX-LEN.
079500           PERFORM 3205-LOCATE-TAG          THRU 3205-EXIT.
079600
079700           IF  TAG-FOUND
079800               STRING TAG-VALUE-TEXT(1:6) DELIMITED BY SIZE
079900                      TAG-VALUE-TEXT(8:3) DELIMITED BY SIZE
080000                      INTO DECIMAL-DIGITS-9
080100               MOVE DECIMAL-DIGITS-9          TO TG-READ-BYCLNT-TARIFF-2
080200           ELSE
080300               MOVE '1-0:2.8.2 TARIFF-2-BYCLI' TO LOG-DETAIL
080400               MOVE 'N'                       TO TELEGRAM-PARSE-STATUS
080500               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
080600
080700       3214-EXIT.
080800           EXIT.
080900
081000       3215-EXTRACT-TARIFF-IND.
081100           MOVE '0-0:96.14.0('                TO TAG-SEARCH-PREFIX.
081200           MOVE 12                             TO TAG-PREFIX-LEN.
081300           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
081400
081500           IF  TAG-FOUND
081600               MOVE TAG-VALUE-TEXT(1:4)        TO TG-TARIFF-INDICATOR
081700           ELSE
081800               MOVE '0-0:96.14.0 TARIFF-IND'   TO LOG-DETAIL
081900               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
082000               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
082100
082200       3215-EXIT.
082300           EXIT.
082400
082500      *****************************************************************
082600      * Actual power delivered/received, each 9(2)V9(3) - value text  *
082700      * is "NN.NNN", 6 characters, dot at position 3.                 *
082800      *****************************************************************
082900       3216-EXTRACT-ACTUAL-POWER.
083000           MOVE '1-0:1.7.0('                  TO TAG-SEARCH-PREFIX.
083100           MOVE 10                             TO TAG-PREFIX-LEN.
083200           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
083300
083400           IF  TAG-FOUND
083500               STRING TAG-VALUE-TEXT(1:2) DELIMITED BY SIZE
083600                      TAG-VALUE-TEXT(4:3) DELIMITED BY SIZE
083700                      INTO DECIMAL-DIGITS-5
083800               MOVE DECIMAL-DIGITS-5           TO TG-ACTUAL-POWER-DELIV
083900           ELSE
084000               MOVE '1-0:1.7.0 POWER-DELIV'    TO LOG-DETAIL
084100               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
084200               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
084300
084400           MOVE '1-0:2.7.0('                  TO TAG-SEARCH-PREFIX.
084500           MOVE 10                             TO TAG-PREFIX-LEN.
084600           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
084700
084800           IF  TAG-FOUND
084900               STRING TAG-VALUE-TEXT(1:2) DELIMITED BY SIZE
085000                      TAG-VALUE-TEXT(4:3) DELIMITED BY SIZE
085100                      INTO DECIMAL-DIGITS-5
085200               MOVE DECIMAL-DIGITS-5           TO TG-ACTUAL-POWER-RECV
085300           ELSE
085400               MOVE '1-0:2.7.0 POWER-RECV'     TO LOG-DETAIL
085500               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
085600               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
085700
085800       3216-EXIT.
085900           EXIT.
086000
086100       3217-EXTRACT-FAILURE-COUNTS.
086200           MOVE '0-0:96.7.21('                TO TAG-SEARCH-PREFIX.
086300           MOVE 12                             TO TAG-PREFIX-LEN.
086400           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
086500
086600           IF  TAG-FOUND
086700               MOVE TAG-VALUE-TEXT(1:5)        TO TG-POWER-FAILURES
086800           ELSE
086900               MOVE '0-0:96.7.21 PWR-FAILURES' TO LOG-DETAIL
087000               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
087100               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
087200
087300           MOVE '0-0:96.7.9('                 TO TAG-SEARCH-PREFIX.
087400           MOVE 11                             TO TAG-PREFIX-LEN.
087500           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
087600
087700           IF  TAG-FOUND
087800               MOVE TAG-VALUE-TEXT(1:5)        TO TG-LONG-POWER-FAILURES
087900           ELSE
088000               MOVE '0-0:96.7.9 LONG-FAILURES' TO LOG-DETAIL
088100               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
088200               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
088300
088400       3217-EXIT.
088500           EXIT.
088600
088700       3218-EXTRACT-VOLTAGE-SAGS.
088800           MOVE '1-0:32.32.0('                TO TAG-SEARCH-PREFIX.
088900           MOVE 12                             TO TAG-PREFIX-LEN.
089000           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
089100
089200           IF  TAG-FOUND
089300               MOVE TAG-VALUE-TEXT(1:5)        TO TG-VOLTAGE-SAGS-L1
089400           ELSE
089500               MOVE '1-0:32.32.0 SAGS-L1'      TO LOG-DETAIL
089600               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
089700               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
089800
089900           MOVE '1-0:52.32.0('                TO TAG-SEARCH-PREFIX.
090000           MOVE 12                             TO TAG-PREFIX-LEN.
090100           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
090200
090300           IF  TAG-FOUND
090400               MOVE TAG-VALUE-TEXT(1:5)        TO TG-VOLTAGE-SAGS-L2
090500           ELSE
090600               MOVE '1-0:52.32.0 SAGS-L2'      TO LOG-DETAIL
090700               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
090800               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
090900
091000       3218-EXIT.
091100           EXIT.
091200
091300      *****************************************************************
091400      * TEXT-MESSAGE-CODES and TEXT-MESSAGE are optional - absent is  *
091500      * not an error, the field is simply left blank.                 *
091600      *****************************************************************
091700       3219-EXTRACT-TEXT-MESSAGES.
091800           MOVE '0-0:96.13.1('                TO TAG-SEARCH-PREFIX.
091900           MOVE 12                             TO TAG-PREFIX-LEN.
092000           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
092100
092200           IF  TAG-FOUND
092300               MOVE TAG-VALUE-TEXT(1:32)       TO TG-TEXT-MESSAGE-CODES.
092400
092500           MOVE '0-0:96.13.0('                TO TAG-SEARCH-PREFIX.
092600           MOVE 12                             TO TAG-PREFIX-LEN.
092700           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
092800
092900           IF  TAG-FOUND
093000               MOVE TAG-VALUE-TEXT(1:64)       TO TG-TEXT-MESSAGE.
093100
093200       3219-EXIT.
093300           EXIT.
093400
093500      *****************************************************************
093600      * Instantaneous current L1 (amps, plain integer) and            *
093700      * instantaneous active power L1/L2 (9(2)V9(3), dot at 3).       *
093800      *****************************************************************
093900       3220-EXTRACT-INSTANTANEOUS.
094000           MOVE '1-0:31.7.0('                 TO TAG-SEARCH-PREFIX.
094100           MOVE 11                             TO TAG-PREFIX-LEN.
094200           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
094300
094400           IF  TAG-FOUND
094500               MOVE TAG-VALUE-TEXT(1:3)        TO TG-INST-CURRENT-L1
094600           ELSE
094700               MOVE '1-0:31.7.0 CURRENT-L1'    TO LOG-DETAIL
094800               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
094900               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
095000
095100           MOVE '1-0:21.7.0('                 TO TAG-SEARCH-PREFIX.
095200           MOVE 11                             TO TAG-PREFIX-LEN.
095300           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
095400
095500           IF  TAG-FOUND
095600               STRING TAG-VALUE-TEXT(1:2) DELIMITED BY SIZE
095700                      TAG-VALUE-TEXT(4:3) DELIMITED BY SIZE
095800                      INTO DECIMAL-DIGITS-5
095900               MOVE DECIMAL-DIGITS-5           TO TG-INST-ACTIVE-PWR-L1
096000           ELSE
096100               MOVE '1-0:21.7.0 ACT-PWR-L1'    TO LOG-DETAIL
096200               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
096300               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
096400
096500           MOVE '1-0:22.7.0('                 TO TAG-SEARCH-PREFIX.
096600           MOVE 11                             TO TAG-PREFIX-LEN.
096700           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
096800
096900           IF  TAG-FOUND
097000               STRING TAG-VALUE-TEXT(1:2) DELIMITED BY SIZE
097100                      TAG-VALUE-TEXT(4:3) DELIMITED BY SIZE
097200                      INTO DECIMAL-DIGITS-5
097300               MOVE DECIMAL-DIGITS-5           TO TG-INST-ACTIVE-PWR-L2
097400           ELSE
097500               MOVE '1-0:22.7.0 ACT-PWR-L2'    TO LOG-DETAIL
097600               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
097700               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
097800
097900       3220-EXIT.
098000           EXIT.
098100
098200       3221-EXTRACT-GAS-DEVICE.
098300           MOVE '0-1:24.1.0('                 TO TAG-SEARCH-PREFIX.
098400           MOVE 11                             TO TAG-PREFIX-LEN.
098500           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
098600
098700           IF  TAG-FOUND
098800               MOVE TAG-VALUE-TEXT(1:3)        TO TG-DEVICE-TYPE-GAS
098900           ELSE
099000               MOVE '0-1:24.1.0 DEVICE-TYPE'   TO LOG-DETAIL
099100               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
099200               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
099300
099400           MOVE '0-1:96.1.0('                 TO TAG-SEARCH-PREFIX.
099500           MOVE 11                             TO TAG-PREFIX-LEN.
099600           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
099700
099800           IF  TAG-FOUND
099900               MOVE TAG-VALUE-TEXT(1:32)       TO TG-EQUIP-ID-GAS
100000           ELSE
100100               MOVE '0-1:96.1.0 EQUIP-ID-GAS'  TO LOG-DETAIL
100200               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
100300               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
100400
100500       3221-EXIT.
100600           EXIT.
100700
100800      *****************************************************************
100900      * Gas capture line carries TWO parenthesized groups: the        *
101000      * capture timestamp+DST (13 characters) and the delivered m3    *
101100      * reading (9(5)V9(3), value text "NNNNN.NNN", dot at 6).         *
101200      *****************************************************************
101300       3222-EXTRACT-GAS-READING.
101400           MOVE '0-1:24.2.1('                 TO TAG-SEARCH-PREFIX.
101500           MOVE 11                             TO TAG-PREFIX-LEN.
101600           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
101700
101800           IF  TAG-FOUND
101900               MOVE TAG-VALUE-TEXT(1:12)       TO TG-GAS-CAPTURE-TS
102000               MOVE TAG-VALUE-TEXT(13:1)       TO TG-GAS-CAPTURE-TS-DST
102100               SET  PL-IDX                     TO TAG-LINE-INDEX
102200               MOVE PENDING-LINE-LENGTH(PL-IDX) TO FL-LINE-LEN
102300               COMPUTE FL-SCAN-POS = TAG-VALUE-END + 1
102400               PERFORM 3410-NEXT-GROUP       THRU 3410-EXIT
102500               STRING FL-GROUP-TEXT(1:5) DELIMITED BY SIZE
102600                      FL-GROUP-TEXT(7:3) DELIMITED BY SIZE
102700                      INTO DECIMAL-DIGITS-8
102800               MOVE DECIMAL-DIGITS-8           TO TG-GAS-DELIVERED-M3
102900           ELSE
103000               MOVE '0-1:24.2.1 GAS-CAPTURE'   TO LOG-DETAIL
103100               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
103200               PERFORM 9992-LOG-FIELD-ERROR THRU 9992-EXIT.
103300
103400       3222-EXIT.
103500           EXIT.
103600
103700       3223-EXTRACT-FAIL-LOG-COUNT.
103800           MOVE '1-0:99.97.0('                TO TAG-SEARCH-PREFIX.
103900           MOVE 12                             TO TAG-PREFIX-LEN.
104000           PERFORM 3205-LOCATE-TAG           THRU 3205-EXIT.
104100
104200           IF  TAG-FOUND
104300               MOVE TAG-VALUE-TEXT(1:2)        TO TG-FAIL-LOG-ITEM-COUNT
104400               SET  FL-LINE-INDEX              TO TAG-LINE-INDEX
104500           ELSE
104600               MOVE ZEROES                    TO TG-FAIL-LOG-ITEM-COUNT.
104700
104800       3223-EXIT.
104900           EXIT.
105000
105100      *****************************************************************
105200      * DST indicator characters must decode to 'S' or 'W' - anything *
105300      * else is a hard parse error.  CLASS DST-LETTER carries the     *
105400      * shop's C01/SPECIAL-NAMES habit into a place it is actually    *
105500      * used.  Covers the header timestamp and gas-capture timestamp *
105550      * indicators; the power-failure log's own DST indicator,        *
105560      * FL-END-DST, is checked the same way as each entry is parsed - *
105570      * see 3420-PARSE-ONE-FAILURE.                                    *
105600      *****************************************************************
105700       3300-VALIDATE-DST.
105800           IF  TG-TIMESTAMP-DST IS NOT DST-LETTER
105900               MOVE 'TIMESTAMP-DST-INDICATOR'  TO LOG-DETAIL
106000               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
106100               PERFORM 9992-LOG-FIELD-ERROR  THRU 9992-EXIT.
106200
106300           IF  TG-GAS-CAPTURE-TS-DST IS NOT DST-LETTER
106400               MOVE 'GAS-CAPTURE-TS-DST-INDICATOR' TO LOG-DETAIL
106500               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
106600               PERFORM 9992-LOG-FIELD-ERROR  THRU 9992-EXIT.
106700
106800       3300-EXIT.
106900           EXIT.
107000
107100      *****************************************************************
107200      * Parse TG-FAIL-LOG-ITEM-COUNT power-failure entries out of the *
107300      * fail-log value line.  The line carries, after the count       *
107400      * itself, a fixed OBIS label group followed by one              *
107500      * (timestamp+DST)(duration) pair per entry - walked left to     *
107600      * right by advancing FL-SCAN-POS one group at a time.            *
107700      *****************************************************************
107800       3400-PARSE-FAILURE-LOG.
107900           MOVE ZEROES                          TO FL-ENTRY-COUNT.
108000           SET  PL-IDX                        TO FL-LINE-INDEX.
108100           MOVE PENDING-LINE-LENGTH(PL-IDX)     TO FL-LINE-LEN.
108200
108300           MOVE TAG-PREFIX-LEN                  TO FL-SCAN-POS.
108400           ADD  1                               TO FL-SCAN-POS.
108500
108600      *****************************************************************
108700      * One priming scan: it starts mid-way through the COUNT group   *
108800      * (just past its opening paren) so the first "(" it meets is    *
108900      * the fixed OBIS-label group's - its content is not used, but   *
109000      * scanning it leaves FL-SCAN-POS sitting right in front of the  *
109100      * first (timestamp) group.                                       *
109200      *****************************************************************
109300           PERFORM 3410-NEXT-GROUP            THRU 3410-EXIT.
109400
109500           PERFORM 3420-PARSE-ONE-FAILURE    THRU 3420-EXIT
109600               VARYING FL-IDX FROM 1 BY 1
109700              UNTIL FL-ENTRY-COUNT NOT LESS THAN TG-FAIL-LOG-ITEM-COUNT.
109800
109900       3400-EXIT.
110000           EXIT.
110100
110200      *****************************************************************
110300      * Parse one (timestamp+DST)(duration) pair.                     *
110400      *****************************************************************
110500       3420-PARSE-ONE-FAILURE.
110600           PERFORM 3410-NEXT-GROUP            THRU 3410-EXIT.
110700           MOVE FL-GROUP-TEXT(1:12)         TO FL-END-TIMESTAMP(FL-IDX).
110800           MOVE FL-GROUP-TEXT(13:1)             TO FL-END-DST(FL-IDX).
110820
110840           IF  FL-END-DST(FL-IDX) IS NOT DST-LETTER
110850               MOVE 'FAILURE-LOG-DST-INDICATOR' TO LOG-DETAIL
110860               MOVE 'N'                        TO TELEGRAM-PARSE-STATUS
110870               PERFORM 9992-LOG-FIELD-ERROR  THRU 9992-EXIT.
110900
111000           PERFORM 3410-NEXT-GROUP            THRU 3410-EXIT.
111100           MOVE FL-GROUP-TEXT(1:10)      TO FL-DURATION-SECONDS(FL-IDX).
111200
111300           ADD  1                               TO FL-ENTRY-COUNT.
111400
111500       3420-EXIT.
111600           EXIT.
111700
111800      *****************************************************************
111900      * Advance FL-SCAN-POS past the next "(...)" group in the        *
112000      * fail-log line and copy its contents into FL-GROUP-TEXT.       *
112100      *****************************************************************
112200       3410-NEXT-GROUP.
112300           PERFORM 3411-STEP-TO-OPEN-PAREN   THRU 3411-EXIT
112400               VARYING FL-SCAN-POS FROM FL-SCAN-POS BY 1
112500               UNTIL FL-SCAN-POS GREATER THAN FL-LINE-LEN
112600               OR PENDING-LINE-TABLE(PL-IDX)(FL-SCAN-POS:1) EQUAL '('.
112700
112800           COMPUTE FL-GROUP-START = FL-SCAN-POS + 1.
112900           MOVE FL-GROUP-START                  TO FL-GROUP-END.
113000
113100           PERFORM 3412-STEP-TO-CLOSE-PAREN  THRU 3412-EXIT
113200               VARYING FL-GROUP-END FROM FL-GROUP-START BY 1
113300               UNTIL FL-GROUP-END GREATER THAN FL-LINE-LEN
113400               OR PENDING-LINE-TABLE(PL-IDX)(FL-GROUP-END:1) EQUAL ')'.
113500
113600           COMPUTE FL-GROUP-LEN = FL-GROUP-END - FL-GROUP-START.
113700           MOVE SPACES                          TO FL-GROUP-TEXT.
113800           MOVE PENDING-LINE-TABLE(PL-IDX)
113900                         (FL-GROUP-START:FL-GROUP-LEN) TO FL-GROUP-TEXT.
114000
114100           COMPUTE FL-SCAN-POS = FL-GROUP-END + 1.
114200
114300       3410-EXIT.
114400           EXIT.
114500
114600       3411-STEP-TO-OPEN-PAREN.
114700       3411-EXIT.
114800           EXIT.
114900
115000       3412-STEP-TO-CLOSE-PAREN.
115100       3412-EXIT.
115200           EXIT.
115300
115400      *****************************************************************
115500      * HomeServerSmartMeterPublisher.  Map the parsed telegram to a  *
115600      * METERSTAND-OUT record and write it.                            *
115700      *****************************************************************
115800       4000-PUBLISH-METERSTAND.
115900           MOVE TG-TIMESTAMP                  TO MS-DATUMTIJD.
116000           PERFORM 4100-COMPUTE-WATTS         THRU 4100-EXIT.
116100           MOVE TG-READ-DELIV-TARIFF-1        TO MS-TARIEF-1.
116200           MOVE TG-READ-DELIV-TARIFF-2        TO MS-TARIEF-2.
116300           MOVE TG-GAS-DELIVERED-M3           TO MS-GAS.
116400
116500           PERFORM 4200-WRITE-METERSTAND      THRU 4200-EXIT.
116600
116700       4000-EXIT.
116800           EXIT.
116900
117000      *****************************************************************
117100      * Watts conversion: ACTUAL-ELEC-POWER-DELIVERED * 1000,          *
117200      * truncated toward zero - no ROUNDED keyword, matching the      *
117300      * prior collector's integer conversion of this reading.          *
117400      *****************************************************************
117500       4100-COMPUTE-WATTS.
117600           COMPUTE MS-VERMOGEN-WATT = TG-ACTUAL-POWER-DELIV * 1000.
117700
117800       4100-EXIT.
117900           EXIT.
118000
118100      *****************************************************************
118200      * Write the mapped record.  A failed WRITE is logged as a        *
118300      * warning and the record is dropped - no retry.                  *
118400      *****************************************************************
118500       4200-WRITE-METERSTAND.
118600           MOVE MS-DATUMTIJD                  TO MO-DATUMTIJD.
118700           MOVE MS-VERMOGEN-WATT              TO MO-VERMOGEN-WATT.
118800           MOVE MS-TARIEF-1                   TO MO-TARIEF-1.
118900           MOVE MS-TARIEF-2                   TO MO-TARIEF-2.
119000           MOVE MS-GAS                        TO MO-GAS.
119100
119200           WRITE METERSTAND-OUT-REC.
119300
119400           IF  NOT METERSTAND-OUT-OK
119700               MOVE METERSTAND-OUT-STATUS      TO LOG-DETAIL
119800               PERFORM 9993-LOG-PUBLISH-WARNING THRU 9993-EXIT.
120000
120100       4200-EXIT.
120200           EXIT.
120300
120400      *****************************************************************
120500      * Close the streams and return control.                          *
120600      *****************************************************************
120700       9000-TERMINATE.
120800           CLOSE TELEGRAM-LINE-IN-FILE.
120900           CLOSE METERSTAND-OUT-FILE.
121000
121100       9000-EXIT.
121200           EXIT.
121300
121400      *****************************************************************
121500      * Shared error/warning-logging paragraphs (see HUPLHDL banner).  *
121600      *****************************************************************
121700       COPY HUPLHDL.
